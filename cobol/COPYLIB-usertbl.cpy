000100*---------------------------------------------------------------* 
000200* UT-ENTRY FIELDS -- COPYED UNDER THE OCCURS GROUP MSGBTCH        
000300* DECLARES FOR ITS PER-USER MESSAGE/SCORE ACCUMULATOR TABLE.      
000400* ONE SLOT EXISTS FOR EVERY DISTINCT USER-ID SEEN ON A            
000500* SUCCESSFULLY PROCESSED INPUT ROW; UT-MSG-COUNT AND              
000600* UT-SCORE-SUM ARE THE ONLY VALUES CARRIED INCREMENTALLY, THE     
000700* AVERAGE IS ONLY EVER COMPUTED AT REPORT-WRITE TIME.             
000800*---------------------------------------------------------------* 
000900         10  UT-USER-ID              PIC X(20).                   
001000         10  UT-MSG-COUNT            PIC 9(09) COMP.              
001100         10  UT-SCORE-SUM            PIC S9(09)V9(06).            
001200         10  FILLER                  PIC X(05).                   
