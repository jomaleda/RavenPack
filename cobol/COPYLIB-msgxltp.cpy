000100*---------------------------------------------------------------* 
000200* XLT-CALL-PARMS  -- CALL INTERFACE SHARED BY MSGBTCH AND ITS     
000300* TRANSLATION SUBPROGRAM MSGXLT.  COPIED INTO THE LINKAGE         
000400* SECTION OF BOTH PROGRAMS SO THE PARAMETER LAYOUT CAN NEVER      
000500* DRIFT BETWEEN CALLER AND CALLEE.                                
000600*---------------------------------------------------------------* 
000700 01  XLT-CALL-PARMS.                                              
000800     05  XLT-INPUT-TEXT          PIC X(200).                      
000900     05  XLT-INPUT-LEN           PIC 9(03) COMP.                  
001000     05  XLT-OUTPUT-TEXT         PIC X(200).                      
001100     05  XLT-OUTPUT-LEN          PIC 9(03) COMP.                  
001200     05  FILLER                  PIC X(04).                       
