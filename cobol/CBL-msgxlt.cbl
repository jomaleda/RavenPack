000100*===============================================================* 
000200* PROGRAM NAME:    MSGXLT                                         
000300* ORIGINAL AUTHOR: D QUINTERO                                     
000400*                                                                 
000500* MAINTENENCE LOG                                                 
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                 
000700* --------- ------------  --------------------------------------- 
000800* 04/02/94 D QUINTERO      CREATED - TRANSLATION STEP SPLIT OUT   CHT-0057
000900*                          OF MSGBTCH, REQ CHT-0057.              CHT-0057
001000* 04/02/94 D QUINTERO      CACHE TABLE ADDED, KEYED BY THE        
001100*                          'TRANSLATE<->' PREFIXED TEXT SO THE    
001200*                          SAME SLOT LAYOUT CAN BE REUSED BY      
001300*                          MSGSCR WITH A DIFFERENT KEY RULE.      
001400* 10/30/97 ED ACKERMAN     EMPTY-MESSAGE SHORT CIRCUIT ADDED,     
001500*                          WAS FAULTING ON BLANK TEXT.            
001600* 06/30/99 R HANLEY        Y2K CERTIFICATION SIGN-OFF, REQ        Y2K-118 
001700*                          Y2K-118, NO DATE FIELDS IN THIS UNIT.  Y2K-118 
001800* 08/17/03 L MORALES       CACHE CAPACITY RAISED TO 2000 SLOTS.   
001900* 11/19/15 L MORALES       REMOVED THE UNUSED C01 TOP-OF-FORM     
002000*                          SPECIAL-NAME -- THIS UNIT DOES NO      
002100*                          PRINTER OUTPUT OF ITS OWN.             
002200* 02/22/16 L MORALES       ADDED XLT-CALL-COUNT, DISPLAYED ON     
002300*                          THE CACHE-FULL TRACE SO SUPPORT CAN    
002400*                          SEE HOW MANY CALLS LED TO THAT POINT.  
002500*===============================================================* 
002600 IDENTIFICATION DIVISION.                                         
002700 PROGRAM-ID.    MSGXLT.                                           
002800 AUTHOR.        D QUINTERO.                                       
002900 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         
003000 DATE-WRITTEN.  04/02/94.                                         
003100 DATE-COMPILED.                                                   
003200 SECURITY.      NON-CONFIDENTIAL.                                 
003300*---------------------------------------------------------------* 
003400* MSGXLT IS CALLED ONCE PER INPUT MESSAGE BY MSGBTCH.  IT         
003500* REVERSES THE MESSAGE TEXT CHARACTER BY CHARACTER AND KEEPS A    
003600* MEMO CACHE OF EVERY DISTINCT INPUT SEEN SO FAR THIS RUN --      
003700* THE CACHE TABLE LIVES IN WORKING-STORAGE, WHICH A CALLED        
003800* SUBPROGRAM DOES NOT REINITIALIZE BETWEEN CALLS, SO THE CACHE    
003900* SURVIVES FOR THE LIFE OF THE JOB THE SAME WAY THE SOURCE        
004000* SYSTEM'S IN-MEMORY MAP SURVIVES FOR THE LIFE OF THE BATCH.      
004100*===============================================================* 
004200 ENVIRONMENT DIVISION.                                            
004300*---------------------------------------------------------------* 
004400 CONFIGURATION SECTION.                                           
004500*---------------------------------------------------------------* 
004600 SOURCE-COMPUTER. IBM-3081.                                       
004700 OBJECT-COMPUTER. IBM-3081.                                       
004800 SPECIAL-NAMES.                                                   
004900     UPSI-0 IS XLT-DEBUG-SWITCH                                   
005000         ON STATUS IS XLT-DEBUG-ON                                
005100         OFF STATUS IS XLT-DEBUG-OFF.                             
005200*---------------------------------------------------------------* 
005300 INPUT-OUTPUT SECTION.                                            
005400 FILE-CONTROL.                                                    
005500*    NO FILES -- THIS UNIT IS CALLED, IT DOES NO I-O OF ITS OWN.  
005600*===============================================================* 
005700 DATA DIVISION.                                                   
005800*---------------------------------------------------------------* 
005900 FILE SECTION.                                                    
006000*---------------------------------------------------------------* 
006100 WORKING-STORAGE SECTION.                                         
006200*---------------------------------------------------------------* 
006300*    XLT-CALL-COUNT IS A STANDALONE SCRATCH COUNTER, NOT PART OF  
006400*    ANY RECORD -- IT TALLIES HOW MANY TIMES MSGBTCH HAS CALLED   
006500*    THIS UNIT SO FAR THIS RUN, FOR THE CACHE-FULL TRACE BELOW.   
006600 77  XLT-CALL-COUNT               PIC 9(07) COMP VALUE ZERO.      
006700*---------------------------------------------------------------* 
006800* XLT-WORK-BUFFER / XLT-WORK-CHARS GIVE THE REVERSAL PARAGRAPH    
006900* AN INDEXABLE VIEW OF THE MESSAGE TEXT ONE BYTE AT A TIME.       
007000*---------------------------------------------------------------* 
007100 01  XLT-WORK-BUFFER              PIC X(200).                     
007200 01  XLT-WORK-CHARS REDEFINES XLT-WORK-BUFFER.                    
007300     05  XLT-WORK-CHAR            PIC X(01) OCCURS 200 TIMES.     
007400*---------------------------------------------------------------* 
007500 01  XLT-REV-BUFFER               PIC X(200).                     
007600 01  XLT-REV-CHARS REDEFINES XLT-REV-BUFFER.                      
007700     05  XLT-REV-CHAR             PIC X(01) OCCURS 200 TIMES.     
007800*---------------------------------------------------------------* 
007900* XLT-TRACE-LEN / XLT-TRACE-LEN-X LET THE DEBUG TRACE IN          
008000* 2120 DISPLAY THE RESULTING TEXT LENGTH WITHOUT A SEPARATE       
008100* EDITED-NUMERIC WORK FIELD.                                      
008200*---------------------------------------------------------------* 
008300 01  XLT-TRACE-LEN                PIC 9(03) VALUE ZERO.           
008400 01  XLT-TRACE-LEN-X REDEFINES XLT-TRACE-LEN.                     
008500     05  XLT-TRACE-LEN-CHAR       PIC X(01) OCCURS 3 TIMES.       
008600*---------------------------------------------------------------* 
008700 01  XLT-MISC-FIELDS.                                             
008800     05  XLT-FWD-IDX              PIC 9(03) COMP VALUE ZERO.      
008900     05  XLT-BCK-IDX              PIC 9(03) COMP VALUE ZERO.      
009000     05  XLT-KEY-TEXT             PIC X(212)     VALUE SPACE.     
009100     05  XLT-FOUND-SW             PIC X(01)      VALUE 'N'.       
009200         88  XLT-FOUND-IN-CACHE               VALUE 'Y'.          
009300     05  FILLER                   PIC X(06).                      
009400*---------------------------------------------------------------* 
009500* XLT-CACHE-TABLE IS THE MEMO CACHE -- ONE SLOT PER DISTINCT      
009600* KEY ('TRANSLATE<->' || ORIGINAL TEXT) SEEN SO FAR THIS RUN.     
009700*---------------------------------------------------------------* 
009800 01  XLT-CACHE-CONTROL.                                           
009900     05  XLT-CACHE-COUNT          PIC 9(05) COMP VALUE ZERO.      
010000     05  FILLER                   PIC X(04).                      
010100*---------------------------------------------------------------* 
010200 01  XLT-CACHE-TABLE.                                             
010300     05  XLT-CACHE-ENTRY OCCURS 1 TO 2000 TIMES                   
010400             DEPENDING ON XLT-CACHE-COUNT                         
010500             INDEXED BY XLT-CACHE-IDX.                            
010600         10  XLT-CACHE-KEY        PIC X(212).                     
010700         10  XLT-CACHE-RESULT     PIC X(200).                     
010800         10  XLT-CACHE-RESULT-LEN PIC 9(03) COMP.                 
010900         10  FILLER               PIC X(04).                      
011000*===============================================================* 
011100 LINKAGE SECTION.                                                 
011200*---------------------------------------------------------------* 
011300 COPY MSGXLTP.                                                    
011400*===============================================================* 
011500 PROCEDURE DIVISION USING XLT-CALL-PARMS.                         
011600*---------------------------------------------------------------* 
011700 0000-MAIN-PROCESSING.                                            
011800*---------------------------------------------------------------* 
011900     ADD 1                        TO XLT-CALL-COUNT.              
012000     PERFORM 1000-BUILD-CACHE-KEY.                                
012100     PERFORM 2000-TRANSLATE-MESSAGE.                              
012200     GOBACK.                                                      
012300*---------------------------------------------------------------* 
012400 1000-BUILD-CACHE-KEY.                                            
012500*---------------------------------------------------------------* 
012600*    CACHE KEY IS THE LITERAL 'TRANSLATE<->' CONCATENATED WITH    
012700*    THE ORIGINAL MESSAGE TEXT, PER THE SOURCE SYSTEM'S RULE.     
012800*    XLT-INPUT-LEN OF ZERO (EMPTY MESSAGE) IS HANDLED SEPARATELY  
012900*    SINCE A ZERO-LENGTH REFERENCE MODIFICATION IS NOT ALLOWED.   
013000     MOVE SPACE                   TO XLT-KEY-TEXT.                
013100     IF XLT-INPUT-LEN = ZERO                                      
013200         MOVE 'TRANSLATE<->'       TO XLT-KEY-TEXT                
013300     ELSE                                                         
013400         STRING 'TRANSLATE<->'       DELIMITED BY SIZE            
013500                XLT-INPUT-TEXT (1:XLT-INPUT-LEN)                  
013600                                     DELIMITED BY SIZE            
013700           INTO XLT-KEY-TEXT                                      
013800     END-IF.                                                      
013900*---------------------------------------------------------------* 
014000 2000-TRANSLATE-MESSAGE.                                          
014100*---------------------------------------------------------------* 
014200     PERFORM 2100-FIND-IN-CACHE.                                  
014300     IF XLT-FOUND-IN-CACHE                                        
014400         IF XLT-DEBUG-ON                                          
014500             DISPLAY 'MSGXLT: CACHE HIT ' XLT-KEY-TEXT            
014600         END-IF                                                   
014700         MOVE XLT-CACHE-RESULT (XLT-CACHE-IDX)                    
014800                                  TO XLT-OUTPUT-TEXT              
014900         MOVE XLT-CACHE-RESULT-LEN (XLT-CACHE-IDX)                
015000                                  TO XLT-OUTPUT-LEN               
015100     ELSE                                                         
015200         IF XLT-INPUT-LEN = ZERO                                  
015300             MOVE SPACE           TO XLT-OUTPUT-TEXT              
015400             MOVE ZERO            TO XLT-OUTPUT-LEN               
015500         ELSE                                                     
015600             PERFORM 2120-REVERSE-TEXT                            
015700         END-IF                                                   
015800         PERFORM 2110-ADD-TO-CACHE                                
015900     END-IF.                                                      
016000*---------------------------------------------------------------* 
016100 2100-FIND-IN-CACHE.                                              
016200*---------------------------------------------------------------* 
016300     SET XLT-FOUND-IN-CACHE TO FALSE.                             
016400     SET XLT-CACHE-IDX TO 1.                                      
016500     SEARCH XLT-CACHE-ENTRY                                       
016600         AT END                                                   
016700             SET XLT-CACHE-IDX TO 1                               
016800         WHEN XLT-CACHE-KEY (XLT-CACHE-IDX) = XLT-KEY-TEXT        
016900             SET XLT-FOUND-IN-CACHE TO TRUE.                      
017000*---------------------------------------------------------------* 
017100 2110-ADD-TO-CACHE.                                               
017200*---------------------------------------------------------------* 
017300     IF XLT-CACHE-COUNT < 2000                                    
017400         ADD 1                    TO XLT-CACHE-COUNT              
017500         MOVE XLT-KEY-TEXT        TO                              
017600              XLT-CACHE-KEY (XLT-CACHE-COUNT)                     
017700         MOVE XLT-OUTPUT-TEXT     TO                              
017800              XLT-CACHE-RESULT (XLT-CACHE-COUNT)                  
017900         MOVE XLT-OUTPUT-LEN      TO                              
018000              XLT-CACHE-RESULT-LEN (XLT-CACHE-COUNT)              
018100     ELSE                                                         
018200         IF XLT-DEBUG-ON                                          
018300             DISPLAY 'MSGXLT: CACHE FULL, NOT MEMOIZED, CALL '    
018400                     XLT-CALL-COUNT                               
018500         END-IF                                                   
018600     END-IF.                                                      
018700*---------------------------------------------------------------* 
018800 2120-REVERSE-TEXT.                                               
018900*---------------------------------------------------------------* 
019000     MOVE XLT-INPUT-TEXT          TO XLT-WORK-BUFFER.             
019100     MOVE SPACE                   TO XLT-REV-BUFFER.              
019200     MOVE XLT-INPUT-LEN           TO XLT-BCK-IDX.                 
019300     MOVE 1                       TO XLT-FWD-IDX.                 
019400     PERFORM 2121-COPY-ONE-CHAR-REVERSED                          
019500         UNTIL XLT-FWD-IDX > XLT-INPUT-LEN.                       
019600     MOVE XLT-REV-BUFFER           TO XLT-OUTPUT-TEXT.            
019700     MOVE XLT-INPUT-LEN            TO XLT-OUTPUT-LEN.             
019800     IF XLT-DEBUG-ON                                              
019900         MOVE XLT-OUTPUT-LEN       TO XLT-TRACE-LEN               
020000         DISPLAY 'MSGXLT: REVERSED, LEN '                         
020100                 XLT-TRACE-LEN-CHAR (1)                           
020200                 XLT-TRACE-LEN-CHAR (2)                           
020300                 XLT-TRACE-LEN-CHAR (3)                           
020400     END-IF.                                                      
020500*---------------------------------------------------------------* 
020600 2121-COPY-ONE-CHAR-REVERSED.                                     
020700*---------------------------------------------------------------* 
020800     MOVE XLT-WORK-CHAR (XLT-BCK-IDX)                             
020900                              TO XLT-REV-CHAR (XLT-FWD-IDX).      
021000     ADD 1                            TO XLT-FWD-IDX.             
021100     SUBTRACT 1                       FROM XLT-BCK-IDX.           
