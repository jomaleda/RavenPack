000100*===============================================================* 
000200* PROGRAM NAME:    MSGBTCH                                        
000300* ORIGINAL AUTHOR: ED ACKERMAN                                    
000400*                                                                 
000500* MAINTENENCE LOG                                                 
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                 
000700* --------- ------------  --------------------------------------- 
000800* 03/11/94 ED ACKERMAN     CREATED - NIGHTLY CHAT MODERATION      CHT-0041
000900*                          BATCH, REQ CHT-0041.                   CHT-0041
001000* 03/18/94 ED ACKERMAN     ADDED PER-USER ACCUMULATOR TABLE,      
001100*                          MODELED ON THE STATE-TABLE SEARCH      
001200*                          LOGIC FROM THE COVID TOTALS RUN.       
001300* 04/02/94 D QUINTERO      SPLIT TRANSLATE AND SCORE STEPS OUT    CHT-0057
001400*                          TO CALLED SUBPROGRAMS SO EACH STEP     CHT-0057
001500*                          KEEPS ITS OWN MEMO CACHE.  CHT-0057.   CHT-0057
001600* 04/29/94 D QUINTERO      SKIP BLANK LINES IN INPUT CSV, DO NOT  CHT-0063
001700*                          COUNT THEM AS ERRORS.  CHT-0063.       CHT-0063
001800* 05/09/94 ED ACKERMAN     LEADING-SPACE TRIM ON BOTH CSV COLUMNS 
001900*                          PER USER COMPLAINT ABOUT BAD COUNTS.   
002000* 11/14/95 ED ACKERMAN     REPORT FIELD WIDTHS REVIEWED FOR Y2K   
002100*                          READINESS, NO DATE FIELDS IN THIS RUN. 
002200* 02/03/98 R HANLEY        Y2K SWEEP - CONFIRMED NO 2-DIGIT YEAR  
002300*                          FIELDS ANYWHERE IN THIS PROGRAM.       
002400* 06/30/99 R HANLEY        Y2K CERTIFICATION SIGN-OFF, REQ        Y2K-118 
002500*                          Y2K-118.                               Y2K-118 
002600* 09/12/01 ED ACKERMAN     ERROR COUNT WARNING NOW DISPLAYS THE   
002700*                          ACTUAL COUNT INSTEAD OF A FLAT MESSAGE.
002800* 07/20/04 L MORALES       RAISED USER TABLE CAPACITY TO 5000     
002900*                          ENTRIES FOR THE LARGE-ROOM CHAT LOGS.  
003000* 01/08/09 L MORALES       ADDED MSG-DEBUG-SWITCH (UPSI-0) FOR    
003100*                          OPTIONAL TRACE DISPLAY DURING TESTING. 
003200* 06/14/12 L MORALES       2110-PARSE-INPUT-LINE WAS REJECTING A  CHT-0082
003300*                          STRUCTURALLY VALID ROW WHOSE MESSAGE   CHT-0082
003400*                          COLUMN IS PRESENT BUT BLANK (E.G.      CHT-0082
003500*                          "USER1,") AS A BAD ROW.  A BLANK       CHT-0082
003600*                          MESSAGE COLUMN IS A VALID ZERO-LENGTH  CHT-0082
003700*                          MESSAGE, NOT A MISSING FIELD -- ONLY   CHT-0082
003800*                          THE FIELD-COUNT AND USER-ID CHECKS     CHT-0082
003900*                          DECIDE VALIDITY NOW.  REQ CHT-0082.    CHT-0082
004000* 09/03/13 L MORALES       9100-WRITE-REPORT-LINE WAS NOT         CHT-0088
004100*                          CLEARING RPT-OUTPUT-LINE BEFORE THE    CHT-0088
004200*                          STRING, SO A SHORT ROW CARRIED         CHT-0088
004300*                          LEFTOVER BYTES FROM THE PRIOR WRITE.   CHT-0088
004400*                          REQ CHT-0088.                          CHT-0088
004500* 11/19/15 L MORALES       REMOVED THE UNUSED C01 TOP-OF-FORM     
004600*                          SPECIAL-NAME -- NO PRINTER OUTPUT IN   
004700*                          THIS RUN, REPORT-FILE IS A PLAIN CSV.  
004800* 02/22/16 L MORALES       ADDED WS-RPT-ROW-COUNT SO THE END-OF-  
004900*                          RUN DISPLAY TELLS OPERATIONS HOW MANY  
005000*                          DETAIL ROWS WENT OUT ON THE REPORT.    
005100*===============================================================* 
005200 IDENTIFICATION DIVISION.                                         
005300 PROGRAM-ID.    MSGBTCH.                                          
005400 AUTHOR.        ED ACKERMAN.                                      
005500 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         
005600 DATE-WRITTEN.  03/11/94.                                         
005700 DATE-COMPILED.                                                   
005800 SECURITY.      NON-CONFIDENTIAL.                                 
005900*---------------------------------------------------------------* 
006000* MSGBTCH READS THE NIGHTLY CHAT-MESSAGE CSV EXTRACT, TRANSLATES  
006100* AND SCORES EVERY MESSAGE, ROLLS THE RESULTS UP INTO ONE         
006200* ACCUMULATOR ENTRY PER USER-ID, AND WRITES THE USER-REPORT CSV   
006300* CONSUMED BY THE MODERATION DASHBOARD.  TRANSLATION AND SCORING  
006400* ARE FARMED OUT TO CALLED SUBPROGRAMS MSGXLT AND MSGSCR SO THAT  
006500* EACH KEEPS ITS OWN PRIVATE MEMO CACHE, EXACTLY AS THE SOURCE    
006600* SYSTEM KEEPS A SEPARATE CACHE PER SERVICE.                      
006700*===============================================================* 
006800 ENVIRONMENT DIVISION.                                            
006900*---------------------------------------------------------------* 
007000 CONFIGURATION SECTION.                                           
007100*---------------------------------------------------------------* 
007200 SOURCE-COMPUTER. IBM-3081.                                       
007300 OBJECT-COMPUTER. IBM-3081.                                       
007400 SPECIAL-NAMES.                                                   
007500     UPSI-0 IS MSG-DEBUG-SWITCH                                   
007600         ON STATUS IS MSG-DEBUG-ON                                
007700         OFF STATUS IS MSG-DEBUG-OFF.                             
007800*---------------------------------------------------------------* 
007900 INPUT-OUTPUT SECTION.                                            
008000*---------------------------------------------------------------* 
008100 FILE-CONTROL.                                                    
008200     SELECT MESSAGES-FILE ASSIGN TO MSGIN                         
008300       ORGANIZATION IS LINE SEQUENTIAL                            
008400       FILE STATUS IS MSG-IN-STATUS.                              
008500*                                                                 
008600     SELECT REPORT-FILE ASSIGN TO MSGRPT                          
008700       ORGANIZATION IS LINE SEQUENTIAL                            
008800       FILE STATUS IS MSG-OUT-STATUS.                             
008900*===============================================================* 
009000 DATA DIVISION.                                                   
009100*---------------------------------------------------------------* 
009200 FILE SECTION.                                                    
009300*---------------------------------------------------------------* 
009400 FD  MESSAGES-FILE.                                               
009500 01  MSG-INPUT-RECORD.                                            
009600     05  MSG-INPUT-LINE          PIC X(221).                      
009700     05  FILLER                  PIC X(04).                       
009800*---------------------------------------------------------------* 
009900* MSG-INPUT-FIELDS GIVES THE ERROR-TRACE PARAGRAPHS A QUICK       
010000* LOOK AT THE LEADING COLUMN OF A REJECTED LINE WITHOUT HAVING    
010100* TO RE-UNSTRING IT.                                              
010200*---------------------------------------------------------------* 
010300 01  MSG-INPUT-FIELDS REDEFINES MSG-INPUT-RECORD.                 
010400     05  MIF-FIRST-COLUMN        PIC X(20).                       
010500     05  FILLER                  PIC X(205).                      
010600*---------------------------------------------------------------* 
010700 FD  REPORT-FILE.                                                 
010800 01  RPT-OUTPUT-RECORD.                                           
010900     05  RPT-OUTPUT-LINE         PIC X(60).                       
011000     05  FILLER                  PIC X(04).                       
011100*===============================================================* 
011200 WORKING-STORAGE SECTION.                                         
011300*---------------------------------------------------------------* 
011400*    WS-RPT-ROW-COUNT IS A STANDALONE SCRATCH COUNTER, NOT PART   
011500*    OF ANY RECORD -- IT TALLIES DETAIL ROWS WRITTEN TO THE       
011600*    REPORT FILE SO 9000-WRITE-REPORT-FILE CAN DISPLAY A ROW      
011700*    COUNT TO OPERATIONS AT END OF RUN.                           
011800 77  WS-RPT-ROW-COUNT                PIC 9(05) COMP VALUE ZERO.   
011900*---------------------------------------------------------------* 
012000 01  WS-SWITCHES-MISC-FIELDS.                                     
012100     05  MSG-IN-STATUS           PIC X(02).                       
012200         88  MSG-IN-OK                     VALUE '00'.            
012300         88  MSG-IN-EOF                     VALUE '10'.           
012400     05  MSG-OUT-STATUS          PIC X(02).                       
012500         88  MSG-OUT-OK                     VALUE '00'.           
012600     05  MSG-EOF-SW              PIC X(01)  VALUE 'N'.            
012700         88  MSG-END-OF-FILE                VALUE 'Y'.            
012800     05  MSG-IN-VALID-SW         PIC X(01)  VALUE 'Y'.            
012900         88  MSG-IN-VALID                   VALUE 'Y'.            
013000         88  MSG-IN-INVALID                 VALUE 'N'.            
013100     05  WS-FIELD-COUNT          PIC 9(02)  COMP VALUE ZERO.      
013200     05  WS-TEXT-LEN             PIC 9(03)  COMP VALUE ZERO.      
013300     05  WS-LEN-IDX              PIC 9(03)  COMP VALUE ZERO.      
013400     05  WS-LINE-COUNT           PIC 9(09)  COMP VALUE ZERO.      
013500     05  WS-ERROR-COUNT          PIC 9(09)  COMP VALUE ZERO.      
013600     05  WS-DISPLAY-COUNT        PIC 9(09)        VALUE ZERO.     
013700     05  WS-DISPLAY-COUNT-X REDEFINES WS-DISPLAY-COUNT            
013800                                 PIC X(09).                       
013900     05  FILLER                  PIC X(08).                       
014000*---------------------------------------------------------------* 
014100 01  MSG-IN-FIELDS.                                               
014200     05  MSG-IN-USER-ID          PIC X(20).                       
014300     05  MSG-IN-TEXT             PIC X(200).                      
014400     05  FILLER                  PIC X(04).                       
014500*---------------------------------------------------------------* 
014600* WS-TRIM-BUFFER / WS-TRIM-CHARS ARE THE SHARED SCRATCH AREA      
014700* USED TO STRIP LEADING SPACES OFF EITHER CSV COLUMN BEFORE IT    
014800* IS ACCUMULATED OR HANDED TO A SUBPROGRAM.                       
014900*---------------------------------------------------------------* 
015000 01  WS-TRIM-BUFFER              PIC X(200).                      
015100 01  WS-TRIM-CHARS REDEFINES WS-TRIM-BUFFER.                      
015200     05  WS-TRIM-CHAR            PIC X(01) OCCURS 200 TIMES.      
015300*---------------------------------------------------------------* 
015400 01  WS-TRIM-MISC.                                                
015500     05  WS-TRIM-SHIFTED         PIC X(200).                      
015600     05  WS-TRIM-IDX             PIC 9(03) COMP VALUE ZERO.       
015700     05  FILLER                  PIC X(04).                       
015800*---------------------------------------------------------------* 
015900 01  WS-REPORT-FIELDS.                                            
016000     05  WS-EDIT-COUNT           PIC Z(08)9.                      
016100     05  WS-COUNT-TEXT           PIC X(09)  VALUE SPACE.          
016200     05  WS-AVG-SCORE            PIC 9(01)V9(06) VALUE ZERO.      
016300     05  WS-EDIT-AVG             PIC 9.999999.                    
016400     05  FILLER                  PIC X(06).                       
016500*---------------------------------------------------------------* 
016600* USER-TABLE IS THE PER-USER ACCUMULATOR, SEARCHED LINEARLY THE   
016700* SAME WAY CBL-COV19USA SEARCHES ITS STATE-TABLE -- AT END        
016800* MEANS THE USER-ID IS NEW, ADD A SLOT; A MATCHING UT-USER-ID     
016900* MEANS ROLL THE COUNT AND THE SCORE INTO THE EXISTING SLOT.      
017000*---------------------------------------------------------------* 
017100 01  USER-TABLE-CONTROL.                                          
017200     05  USER-TABLE-COUNT        PIC 9(05) COMP VALUE ZERO.       
017300     05  FILLER                  PIC X(04).                       
017400*---------------------------------------------------------------* 
017500 01  USER-TABLE.                                                  
017600     05  UT-ENTRY OCCURS 1 TO 5000 TIMES                          
017700             DEPENDING ON USER-TABLE-COUNT                        
017800             INDEXED BY USER-INDEX.                               
017900         COPY USERTBL.                                            
018000*---------------------------------------------------------------* 
018100 COPY MSGXLTP.                                                    
018200*                                                                 
018300 COPY MSGSCRP.                                                    
018400*===============================================================* 
018500 PROCEDURE DIVISION.                                              
018600*---------------------------------------------------------------* 
018700 0000-MAIN-PROCESSING.                                            
018800*---------------------------------------------------------------* 
018900     PERFORM 1000-OPEN-FILES.                                     
019000     PERFORM 8000-READ-INPUT-FILE THRU 8000-EXIT.                 
019100     PERFORM 2000-PROCESS-INPUT-FILE                              
019200         UNTIL MSG-END-OF-FILE.                                   
019300     PERFORM 3000-CHECK-ERROR-COUNT.                              
019400     PERFORM 9000-WRITE-REPORT-FILE.                              
019500     PERFORM 4000-CLOSE-FILES.                                    
019600     GOBACK.                                                      
019700*---------------------------------------------------------------* 
019800 1000-OPEN-FILES.                                                 
019900*---------------------------------------------------------------* 
020000     OPEN INPUT  MESSAGES-FILE.                                   
020100     OPEN OUTPUT REPORT-FILE.                                     
020200     IF NOT MSG-IN-OK                                             
020300         DISPLAY 'MSGBTCH: MESSAGES FILE OPEN STATUS ',           
020400                 MSG-IN-STATUS.                                   
020500     IF NOT MSG-OUT-OK                                            
020600         DISPLAY 'MSGBTCH: REPORT FILE OPEN STATUS ',             
020700                 MSG-OUT-STATUS.                                  
020800     PERFORM 1100-READ-HEADER-LINE.                               
020900*---------------------------------------------------------------* 
021000 1100-READ-HEADER-LINE.                                           
021100*---------------------------------------------------------------* 
021200*    DISCARD THE "USER_ID,MESSAGE" HEADER ROW, IT IS NOT DATA.    
021300     READ MESSAGES-FILE                                           
021400         AT END SET MSG-END-OF-FILE TO TRUE.                      
021500*---------------------------------------------------------------* 
021600 2000-PROCESS-INPUT-FILE.                                         
021700*---------------------------------------------------------------* 
021800     PERFORM 2100-PROCESS-ONE-MESSAGE.                            
021900     PERFORM 8000-READ-INPUT-FILE THRU 8000-EXIT.                 
022000*---------------------------------------------------------------* 
022100 2100-PROCESS-ONE-MESSAGE.                                        
022200*---------------------------------------------------------------* 
022300     IF MSG-INPUT-LINE NOT = SPACE                                
022400         PERFORM 2110-PARSE-INPUT-LINE                            
022500         IF MSG-IN-VALID                                          
022600             MOVE MSG-IN-TEXT        TO XLT-INPUT-TEXT            
022700             PERFORM 2130-COMPUTE-TEXT-LENGTH                     
022800             MOVE WS-TEXT-LEN        TO XLT-INPUT-LEN             
022900             CALL 'MSGXLT' USING XLT-CALL-PARMS                   
023000             MOVE XLT-OUTPUT-TEXT    TO SCR-INPUT-TEXT            
023100             MOVE XLT-OUTPUT-LEN     TO SCR-INPUT-LEN             
023200             CALL 'MSGSCR' USING SCR-CALL-PARMS                   
023300             IF MSG-DEBUG-ON                                      
023400                 DISPLAY 'MSGBTCH: ' MSG-IN-USER-ID               
023500                         ' SCORE=' SCR-OUTPUT-SCORE               
023600             END-IF                                               
023700             PERFORM 2200-ACCUMULATE-USER-TOTALS                  
023800         ELSE                                                     
023900             ADD 1 TO WS-ERROR-COUNT                              
024000             DISPLAY 'MSGBTCH: BAD INPUT ROW, FIRST COLUMN ',     
024100                     MIF-FIRST-COLUMN                             
024200         END-IF                                                   
024300     END-IF.                                                      
024400*---------------------------------------------------------------* 
024500 2110-PARSE-INPUT-LINE.                                           
024600*---------------------------------------------------------------* 
024700     MOVE SPACE                      TO MSG-IN-USER-ID            
024800                                         MSG-IN-TEXT.             
024900     MOVE ZERO                       TO WS-FIELD-COUNT.           
025000     UNSTRING MSG-INPUT-LINE DELIMITED BY ','                     
025100         INTO MSG-IN-USER-ID                                      
025200              MSG-IN-TEXT                                         
025300         TALLYING IN WS-FIELD-COUNT.                              
025400     MOVE MSG-IN-USER-ID              TO WS-TRIM-BUFFER.          
025500     PERFORM 2120-TRIM-LEADING-SPACES.                            
025600     MOVE WS-TRIM-BUFFER              TO MSG-IN-USER-ID.          
025700     MOVE MSG-IN-TEXT                 TO WS-TRIM-BUFFER.          
025800     PERFORM 2120-TRIM-LEADING-SPACES.                            
025900     MOVE WS-TRIM-BUFFER              TO MSG-IN-TEXT.             
026000     SET MSG-IN-INVALID                  TO TRUE.                 
026100*    A ROW IS VALID WHEN BOTH CSV COLUMNS ARE PRESENT AND THE     
026200*    USER-ID IS NON-BLANK -- A BLANK MESSAGE COLUMN IS A VALID,   
026300*    ZERO-LENGTH MESSAGE AND MUST NOT FAIL THIS CHECK.  SEE       
026400*    CHT-0082 ABOVE.                                              
026500     IF WS-FIELD-COUNT = 2                                        
026600         AND MSG-IN-USER-ID NOT = SPACE                           
026700         SET MSG-IN-VALID              TO TRUE                    
026800     END-IF.                                                      
026900*---------------------------------------------------------------* 
027000 2120-TRIM-LEADING-SPACES.                                        
027100*---------------------------------------------------------------* 
027200     MOVE 1                           TO WS-TRIM-IDX.             
027300     PERFORM 2121-SCAN-FOR-NONBLANK                               
027400         UNTIL WS-TRIM-IDX > 200                                  
027500            OR WS-TRIM-CHAR (WS-TRIM-IDX) NOT = SPACE.            
027600     IF WS-TRIM-IDX > 1 AND WS-TRIM-IDX < 201                     
027700         MOVE WS-TRIM-BUFFER (WS-TRIM-IDX:) TO WS-TRIM-SHIFTED    
027800         MOVE WS-TRIM-SHIFTED               TO WS-TRIM-BUFFER     
027900     END-IF.                                                      
028000*---------------------------------------------------------------* 
028100 2121-SCAN-FOR-NONBLANK.                                          
028200*---------------------------------------------------------------* 
028300     ADD 1 TO WS-TRIM-IDX.                                        
028400*---------------------------------------------------------------* 
028500 2130-COMPUTE-TEXT-LENGTH.                                        
028600*---------------------------------------------------------------* 
028700     MOVE 200                         TO WS-LEN-IDX.              
028800     PERFORM 2131-SCAN-BACK-ONE-CHAR                              
028900         UNTIL WS-LEN-IDX = 0                                     
029000            OR MSG-IN-TEXT (WS-LEN-IDX:1) NOT = SPACE.            
029100     MOVE WS-LEN-IDX                  TO WS-TEXT-LEN.             
029200*---------------------------------------------------------------* 
029300 2131-SCAN-BACK-ONE-CHAR.                                         
029400*---------------------------------------------------------------* 
029500     SUBTRACT 1 FROM WS-LEN-IDX.                                  
029600*---------------------------------------------------------------* 
029700 2200-ACCUMULATE-USER-TOTALS.                                     
029800*---------------------------------------------------------------* 
029900     SET USER-INDEX TO 1.                                         
030000     SEARCH UT-ENTRY                                              
030100         AT END                                                   
030200             PERFORM 2210-ADD-NEW-USER-ENTRY                      
030300         WHEN UT-USER-ID (USER-INDEX) = MSG-IN-USER-ID            
030400             PERFORM 2220-UPDATE-EXISTING-USER-ENTRY.             
030500*---------------------------------------------------------------* 
030600 2210-ADD-NEW-USER-ENTRY.                                         
030700*---------------------------------------------------------------* 
030800     IF USER-TABLE-COUNT < 5000                                   
030900         ADD 1                         TO USER-TABLE-COUNT        
031000         MOVE MSG-IN-USER-ID           TO                         
031100              UT-USER-ID (USER-TABLE-COUNT)                       
031200         MOVE 1                        TO                         
031300              UT-MSG-COUNT (USER-TABLE-COUNT)                     
031400         MOVE SCR-OUTPUT-SCORE         TO                         
031500              UT-SCORE-SUM (USER-TABLE-COUNT)                     
031600     ELSE                                                         
031700         DISPLAY 'MSGBTCH: USER TABLE FULL, RECORD SKIPPED'       
031800         ADD 1                         TO WS-ERROR-COUNT          
031900     END-IF.                                                      
032000*---------------------------------------------------------------* 
032100 2220-UPDATE-EXISTING-USER-ENTRY.                                 
032200*---------------------------------------------------------------* 
032300     ADD 1                    TO UT-MSG-COUNT (USER-INDEX).       
032400     ADD SCR-OUTPUT-SCORE     TO UT-SCORE-SUM (USER-INDEX).       
032500*---------------------------------------------------------------* 
032600 3000-CHECK-ERROR-COUNT.                                          
032700*---------------------------------------------------------------* 
032800     IF WS-ERROR-COUNT > ZERO                                     
032900         MOVE WS-ERROR-COUNT      TO WS-DISPLAY-COUNT             
033000         DISPLAY 'MSGBTCH: WARNING - ' WS-DISPLAY-COUNT-X         
033100                 ' RECORD(S) FAILED AND WERE SKIPPED'             
033200     END-IF.                                                      
033300*---------------------------------------------------------------* 
033400 4000-CLOSE-FILES.                                                
033500*---------------------------------------------------------------* 
033600     CLOSE MESSAGES-FILE                                          
033700           REPORT-FILE.                                           
033800*---------------------------------------------------------------* 
033900 8000-READ-INPUT-FILE.                                            
034000*---------------------------------------------------------------* 
034100     READ MESSAGES-FILE                                           
034200         AT END                                                   
034300             SET MSG-END-OF-FILE TO TRUE                          
034400             GO TO 8000-EXIT.                                     
034500     ADD 1 TO WS-LINE-COUNT.                                      
034600 8000-EXIT.                                                       
034700     EXIT.                                                        
034800*---------------------------------------------------------------* 
034900 9000-WRITE-REPORT-FILE.                                          
035000*---------------------------------------------------------------* 
035100     MOVE 'user_id,total_messages,avg_score' TO RPT-OUTPUT-LINE.  
035200     WRITE RPT-OUTPUT-RECORD.                                     
035300     SET USER-INDEX TO 1.                                         
035400     PERFORM 9100-WRITE-REPORT-LINE                               
035500         UNTIL USER-INDEX > USER-TABLE-COUNT.                     
035600     DISPLAY 'MSGBTCH: REPORT ROWS WRITTEN ', WS-RPT-ROW-COUNT.   
035700*---------------------------------------------------------------* 
035800 9100-WRITE-REPORT-LINE.                                          
035900*---------------------------------------------------------------* 
036000     MOVE UT-MSG-COUNT (USER-INDEX)   TO WS-EDIT-COUNT.           
036100     MOVE WS-EDIT-COUNT                TO WS-TRIM-BUFFER.         
036200     PERFORM 2120-TRIM-LEADING-SPACES.                            
036300     MOVE WS-TRIM-BUFFER                TO WS-COUNT-TEXT.         
036400     DIVIDE UT-SCORE-SUM (USER-INDEX)                             
036500         BY UT-MSG-COUNT (USER-INDEX)                             
036600         GIVING WS-AVG-SCORE ROUNDED.                             
036700     MOVE WS-AVG-SCORE                  TO WS-EDIT-AVG.           
036800*    CLEAR THE RECORD BUFFER BEFORE EVERY STRING -- STRING ONLY   
036900*    OVERWRITES THE BYTES IT PRODUCES, SO A SHORTER USER-ID OR    
037000*    COUNT WOULD OTHERWISE LEAVE TRAILING BYTES FROM THE PRIOR    
037100*    WRITE (THE HEADER ON ROW ONE, THE PRIOR USER'S ROW AFTER     
037200*    THAT) GLUED ONTO THE END OF THIS ROW.  REQ CHT-0088.         
037300     MOVE SPACES                        TO RPT-OUTPUT-LINE.       
037400     STRING UT-USER-ID (USER-INDEX)  DELIMITED BY SPACE           
037500            ','                      DELIMITED BY SIZE            
037600            WS-COUNT-TEXT            DELIMITED BY SPACE           
037700            ','                      DELIMITED BY SIZE            
037800            WS-EDIT-AVG              DELIMITED BY SIZE            
037900       INTO RPT-OUTPUT-LINE.                                      
038000     WRITE RPT-OUTPUT-RECORD.                                     
038100     ADD 1                               TO WS-RPT-ROW-COUNT.     
038200     SET USER-INDEX UP BY 1.                                      
