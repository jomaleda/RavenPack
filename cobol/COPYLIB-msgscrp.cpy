000100*---------------------------------------------------------------* 
000200* SCR-CALL-PARMS  -- CALL INTERFACE SHARED BY MSGBTCH AND ITS     
000300* SCORING SUBPROGRAM MSGSCR.  COPIED INTO THE LINKAGE SECTION     
000400* OF BOTH PROGRAMS SO THE PARAMETER LAYOUT CAN NEVER DRIFT        
000500* BETWEEN CALLER AND CALLEE.                                      
000600*---------------------------------------------------------------* 
000700 01  SCR-CALL-PARMS.                                              
000800     05  SCR-INPUT-TEXT          PIC X(200).                      
000900     05  SCR-INPUT-LEN           PIC 9(03) COMP.                  
001000     05  SCR-OUTPUT-SCORE        PIC 9(01)V9(06).                 
001100     05  FILLER                  PIC X(04).                       
