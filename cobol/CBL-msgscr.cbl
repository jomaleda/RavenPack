000100*===============================================================* 
000200* PROGRAM NAME:    MSGSCR                                         
000300* ORIGINAL AUTHOR: D QUINTERO                                     
000400*                                                                 
000500* MAINTENENCE LOG                                                 
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                 
000700* --------- ------------  --------------------------------------- 
000800* 04/09/94 D QUINTERO      CREATED - SCORING STEP SPLIT OUT OF    CHT-0057
000900*                          MSGBTCH, REQ CHT-0057.                 CHT-0057
001000* 04/09/94 D QUINTERO      OWN CACHE TABLE ADDED, KEYED BY THE    
001100*                          BARE MESSAGE TEXT -- KEPT SEPARATE     
001200*                          FROM MSGXLT'S CACHE, SAME RULE AS      
001300*                          MSGXLT USES FOR ITS OWN CACHE.         
001400* 11/14/96 ED ACKERMAN     32-BIT WRAP ON THE RUNNING HASH WAS    
001500*                          NOT HAPPENING ON LONG MESSAGES, SEE    
001600*                          2122-WRAP-TO-32-BITS.                  
001700* 06/30/99 R HANLEY        Y2K CERTIFICATION SIGN-OFF, REQ        Y2K-118 
001800*                          Y2K-118, NO DATE FIELDS IN THIS UNIT.  Y2K-118 
001900* 08/17/03 L MORALES       CACHE CAPACITY RAISED TO 2000 SLOTS.   
002000* 01/08/09 L MORALES       ROUNDING ON THE SCALED SCORE CHANGED   CHT-0063
002100*                          TO ROUNDED DIVIDE, REQ CHT-0063.       CHT-0063
002200* 03/22/11 L MORALES       ADDED CHAR-INDEX TRACE TO THE HASH     CHT-0071
002300*                          LOOP FOR THE CHT-0071 INTERMITTENT     CHT-0071
002400*                          SCORE COMPLAINT -- DEBUG-ONLY.         CHT-0071
002500* 11/19/15 L MORALES       REMOVED THE UNUSED C01 TOP-OF-FORM     
002600*                          SPECIAL-NAME -- THIS UNIT DOES NO      
002700*                          PRINTER OUTPUT OF ITS OWN.             
002800* 02/22/16 L MORALES       ADDED SCR-CALL-COUNT, DISPLAYED ON     
002900*                          THE CACHE-FULL TRACE SO SUPPORT CAN    
003000*                          SEE HOW MANY CALLS LED TO THAT POINT.  
003100*===============================================================* 
003200 IDENTIFICATION DIVISION.                                         
003300 PROGRAM-ID.    MSGSCR.                                           
003400 AUTHOR.        D QUINTERO.                                       
003500 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         
003600 DATE-WRITTEN.  04/09/94.                                         
003700 DATE-COMPILED.                                                   
003800 SECURITY.      NON-CONFIDENTIAL.                                 
003900*---------------------------------------------------------------* 
004000* MSGSCR IS CALLED ONCE PER (TRANSLATED) MESSAGE BY MSGBTCH. IT   
004100* COMPUTES A DETERMINISTIC 0.000-1.000 OFFENSIVENESS SCORE FROM   
004200* A HASH OF THE MESSAGE TEXT AND KEEPS ITS OWN MEMO CACHE OF      
004300* EVERY DISTINCT MESSAGE SCORED SO FAR THIS RUN, SEPARATE FROM    
004400* MSGXLT'S TRANSLATION CACHE AS THE SOURCE SYSTEM REQUIRES.       
004500*===============================================================* 
004600 ENVIRONMENT DIVISION.                                            
004700*---------------------------------------------------------------* 
004800 CONFIGURATION SECTION.                                           
004900*---------------------------------------------------------------* 
005000 SOURCE-COMPUTER. IBM-3081.                                       
005100 OBJECT-COMPUTER. IBM-3081.                                       
005200 SPECIAL-NAMES.                                                   
005300     UPSI-0 IS SCR-DEBUG-SWITCH                                   
005400         ON STATUS IS SCR-DEBUG-ON                                
005500         OFF STATUS IS SCR-DEBUG-OFF.                             
005600*---------------------------------------------------------------* 
005700 INPUT-OUTPUT SECTION.                                            
005800 FILE-CONTROL.                                                    
005900*    NO FILES -- THIS UNIT IS CALLED, IT DOES NO I-O OF ITS OWN.  
006000*===============================================================* 
006100 DATA DIVISION.                                                   
006200*---------------------------------------------------------------* 
006300 FILE SECTION.                                                    
006400*---------------------------------------------------------------* 
006500 WORKING-STORAGE SECTION.                                         
006600*---------------------------------------------------------------* 
006700*    SCR-CALL-COUNT IS A STANDALONE SCRATCH COUNTER, NOT PART OF  
006800*    ANY RECORD -- IT TALLIES HOW MANY TIMES MSGBTCH HAS CALLED   
006900*    THIS UNIT SO FAR THIS RUN, FOR THE CACHE-FULL TRACE BELOW.   
007000 77  SCR-CALL-COUNT               PIC 9(07) COMP VALUE ZERO.      
007100*---------------------------------------------------------------* 
007200* SCR-WORK-BUFFER / SCR-WORK-CHARS GIVE THE HASH PARAGRAPH AN     
007300* INDEXABLE VIEW OF THE MESSAGE TEXT ONE BYTE AT A TIME.          
007400*---------------------------------------------------------------* 
007500 01  SCR-WORK-BUFFER              PIC X(200).                     
007600 01  SCR-WORK-CHARS REDEFINES SCR-WORK-BUFFER.                    
007700     05  SCR-WORK-CHAR            PIC X(01) OCCURS 200 TIMES.     
007800*---------------------------------------------------------------* 
007900* SCR-HASH-UNSIGNED / SCR-HASH-SIGNED-X GIVE A DIGIT-FOR-DIGIT    
008000* VIEW OF THE RUNNING HASH SO THE 32-BIT WRAP PARAGRAPH CAN MOVE  
008100* THE UNSIGNED REMAINDER OF A DIVIDE INTO THE SIGNED WORK FIELD   
008200* WITHOUT AN INTERVENING INTRINSIC FUNCTION CALL.                 
008300*---------------------------------------------------------------* 
008400 01  SCR-HASH-FIELDS.                                             
008500     05  SCR-HASH-SIGNED          PIC S9(10) COMP VALUE ZERO.     
008600     05  SCR-HASH-WORK            PIC S9(18) COMP VALUE ZERO.     
008700     05  SCR-HASH-QUOT            PIC S9(10) COMP VALUE ZERO.     
008800     05  SCR-HASH-REM             PIC S9(18) COMP VALUE ZERO.     
008900*---------------------------------------------------------------* 
009000* SCR-TRACE-SCORE / SCR-TRACE-SCORE-X LET THE DEBUG TRACE IN      
009100* 2120 DISPLAY THE COMPUTED SCORE AS PLAIN TEXT WITHOUT A         
009200* SECOND INTRINSIC FUNCTION CALL.                                 
009300*---------------------------------------------------------------* 
009400 01  SCR-TRACE-SCORE              PIC 9(01)V9(06) VALUE ZERO.     
009500 01  SCR-TRACE-SCORE-X REDEFINES SCR-TRACE-SCORE.                 
009600     05  SCR-TRACE-SCORE-CHAR     PIC X(01) OCCURS 7 TIMES.       
009700*---------------------------------------------------------------* 
009800* SCR-TRACE-IDX / SCR-TRACE-IDX-X LET THE 2121 DEBUG TRACE        
009900* SHOW WHICH CHARACTER POSITION IS BEING HASHED, ADDED FOR THE    
010000* CHT-0071 INTERMITTENT SCORE COMPLAINT.                          
010100*---------------------------------------------------------------* 
010200 01  SCR-TRACE-IDX                PIC 9(03) VALUE ZERO.           
010300 01  SCR-TRACE-IDX-X REDEFINES SCR-TRACE-IDX.                     
010400     05  SCR-TRACE-IDX-CHAR       PIC X(01) OCCURS 3 TIMES.       
010500*---------------------------------------------------------------* 
010600 01  SCR-MISC-FIELDS.                                             
010700     05  SCR-CHAR-IDX             PIC 9(03) COMP VALUE ZERO.      
010800     05  SCR-CHAR-CODE            PIC 9(03) COMP VALUE ZERO.      
010900     05  SCR-REMAINDER-1001       PIC S9(05) COMP VALUE ZERO.     
011000     05  SCR-ABS-REMAINDER        PIC 9(05) COMP VALUE ZERO.      
011100     05  SCR-KEY-TEXT             PIC X(200)     VALUE SPACE.     
011200     05  SCR-FOUND-SW             PIC X(01)      VALUE 'N'.       
011300         88  SCR-FOUND-IN-CACHE                VALUE 'Y'.         
011400     05  FILLER                   PIC X(06).                      
011500*---------------------------------------------------------------* 
011600* SCR-CACHE-TABLE IS THE MEMO CACHE -- ONE SLOT PER DISTINCT      
011700* MESSAGE TEXT SCORED SO FAR THIS RUN (NO 'TRANSLATE<->' PREFIX   
011800* -- THIS CACHE IS KEYED ON THE BARE TEXT, PER THE SOURCE RULE).  
011900*---------------------------------------------------------------* 
012000 01  SCR-CACHE-CONTROL.                                           
012100     05  SCR-CACHE-COUNT          PIC 9(05) COMP VALUE ZERO.      
012200     05  FILLER                   PIC X(04).                      
012300*---------------------------------------------------------------* 
012400 01  SCR-CACHE-TABLE.                                             
012500     05  SCR-CACHE-ENTRY OCCURS 1 TO 2000 TIMES                   
012600             DEPENDING ON SCR-CACHE-COUNT                         
012700             INDEXED BY SCR-CACHE-IDX.                            
012800         10  SCR-CACHE-KEY        PIC X(200).                     
012900         10  SCR-CACHE-SCORE      PIC 9(01)V9(06).                
013000         10  FILLER               PIC X(05).                      
013100*===============================================================* 
013200 LINKAGE SECTION.                                                 
013300*---------------------------------------------------------------* 
013400 COPY MSGSCRP.                                                    
013500*===============================================================* 
013600 PROCEDURE DIVISION USING SCR-CALL-PARMS.                         
013700*---------------------------------------------------------------* 
013800 0000-MAIN-PROCESSING.                                            
013900*---------------------------------------------------------------* 
014000     ADD 1                        TO SCR-CALL-COUNT.              
014100     PERFORM 1000-BUILD-CACHE-KEY.                                
014200     PERFORM 2000-SCORE-MESSAGE.                                  
014300     GOBACK.                                                      
014400*---------------------------------------------------------------* 
014500 1000-BUILD-CACHE-KEY.                                            
014600*---------------------------------------------------------------* 
014700*    CACHE KEY IS THE BARE MESSAGE TEXT, NO PREFIX -- BUILT ONCE  
014800*    HERE SO THE ZERO-LENGTH (EMPTY MESSAGE) CASE DOES NOT NEED   
014900*    A REFERENCE MODIFICATION OF LENGTH ZERO ANYWHERE ELSE.       
015000     MOVE SPACE                   TO SCR-KEY-TEXT.                
015100     IF SCR-INPUT-LEN > ZERO                                      
015200         MOVE SCR-INPUT-TEXT (1:SCR-INPUT-LEN) TO SCR-KEY-TEXT    
015300     END-IF.                                                      
015400*---------------------------------------------------------------* 
015500 2000-SCORE-MESSAGE.                                              
015600*---------------------------------------------------------------* 
015700     PERFORM 2100-FIND-IN-CACHE.                                  
015800     IF SCR-FOUND-IN-CACHE                                        
015900         IF SCR-DEBUG-ON                                          
016000             DISPLAY 'MSGSCR: CACHE HIT ' SCR-KEY-TEXT            
016100         END-IF                                                   
016200         MOVE SCR-CACHE-SCORE (SCR-CACHE-IDX)                     
016300                                  TO SCR-OUTPUT-SCORE             
016400     ELSE                                                         
016500         PERFORM 2120-COMPUTE-HASH-SCORE                          
016600         PERFORM 2110-ADD-TO-CACHE                                
016700     END-IF.                                                      
016800*---------------------------------------------------------------* 
016900 2100-FIND-IN-CACHE.                                              
017000*---------------------------------------------------------------* 
017100     SET SCR-FOUND-IN-CACHE TO FALSE.                             
017200     SET SCR-CACHE-IDX TO 1.                                      
017300     SEARCH SCR-CACHE-ENTRY                                       
017400         AT END                                                   
017500             SET SCR-CACHE-IDX TO 1                               
017600         WHEN SCR-CACHE-KEY (SCR-CACHE-IDX) = SCR-KEY-TEXT        
017700             SET SCR-FOUND-IN-CACHE TO TRUE.                      
017800*---------------------------------------------------------------* 
017900 2110-ADD-TO-CACHE.                                               
018000*---------------------------------------------------------------* 
018100     IF SCR-CACHE-COUNT < 2000                                    
018200         ADD 1                    TO SCR-CACHE-COUNT              
018300         MOVE SCR-KEY-TEXT        TO                              
018400              SCR-CACHE-KEY (SCR-CACHE-COUNT)                     
018500         MOVE SCR-OUTPUT-SCORE    TO                              
018600              SCR-CACHE-SCORE (SCR-CACHE-COUNT)                   
018700     ELSE                                                         
018800         IF SCR-DEBUG-ON                                          
018900             DISPLAY 'MSGSCR: CACHE FULL, NOT MEMOIZED, CALL '    
019000                     SCR-CALL-COUNT                               
019100         END-IF                                                   
019200     END-IF.                                                      
019300*---------------------------------------------------------------* 
019400 2120-COMPUTE-HASH-SCORE.                                         
019500*---------------------------------------------------------------* 
019600*    REPLICATES THE SOURCE FEED'S RUNNING-HASH ALGORITHM --       
019700*    H = 0, THEN FOR EACH CHARACTER H = H * 31 + CODE, WRAPPED    
019800*    TO A SIGNED 32-BIT RESULT AFTER EVERY CHARACTER (SEE 2122).  
019900*    AN EMPTY MESSAGE HASHES TO ZERO.                             
020000     MOVE SPACE                   TO SCR-WORK-BUFFER.             
020100     MOVE SCR-INPUT-TEXT          TO SCR-WORK-BUFFER.             
020200     MOVE ZERO                    TO SCR-HASH-SIGNED.             
020300     MOVE 1                       TO SCR-CHAR-IDX.                
020400     PERFORM 2121-HASH-ONE-CHAR                                   
020500         UNTIL SCR-CHAR-IDX > SCR-INPUT-LEN.                      
020600     PERFORM 2123-REDUCE-MOD-1001.                                
020700     COMPUTE SCR-OUTPUT-SCORE ROUNDED =                           
020800             SCR-ABS-REMAINDER / 1000.                            
020900     IF SCR-DEBUG-ON                                              
021000         MOVE SCR-OUTPUT-SCORE    TO SCR-TRACE-SCORE              
021100         DISPLAY 'MSGSCR: COMPUTED SCORE '                        
021200                 SCR-TRACE-SCORE-CHAR (1)                         
021300                 SCR-TRACE-SCORE-CHAR (2)                         
021400                 SCR-TRACE-SCORE-CHAR (3)                         
021500                 SCR-TRACE-SCORE-CHAR (4)                         
021600                 SCR-TRACE-SCORE-CHAR (5)                         
021700                 SCR-TRACE-SCORE-CHAR (6)                         
021800                 SCR-TRACE-SCORE-CHAR (7)                         
021900     END-IF.                                                      
022000*---------------------------------------------------------------* 
022100 2121-HASH-ONE-CHAR.                                              
022200*---------------------------------------------------------------* 
022300     COMPUTE SCR-CHAR-CODE =                                      
022400             FUNCTION ORD (SCR-WORK-CHAR (SCR-CHAR-IDX)) - 1.     
022500     COMPUTE SCR-HASH-WORK =                                      
022600             SCR-HASH-SIGNED * 31 + SCR-CHAR-CODE.                
022700     PERFORM 2122-WRAP-TO-32-BITS.                                
022800     IF SCR-DEBUG-ON                                              
022900         MOVE SCR-CHAR-IDX        TO SCR-TRACE-IDX                
023000         DISPLAY 'MSGSCR: HASHED CHAR '                           
023100                 SCR-TRACE-IDX-CHAR (1)                           
023200                 SCR-TRACE-IDX-CHAR (2)                           
023300                 SCR-TRACE-IDX-CHAR (3)                           
023400     END-IF.                                                      
023500     ADD 1                        TO SCR-CHAR-IDX.                
023600*---------------------------------------------------------------* 
023700 2122-WRAP-TO-32-BITS.                                            
023800*---------------------------------------------------------------* 
023900*    REDUCE SCR-HASH-WORK TO THE RANGE -(2**31) .. (2**31)-1,     
024000*    A FULL 32-BIT SIGNED WRAPAROUND, THE SAME WAY THE SOURCE     
024100*    FEED'S HASH VALUE WRAPS ON OVERFLOW.  DIVIDE BY 2**32        
024200*    FIRST TO GET A REMAINDER WITHIN ONE MODULUS OF THE TARGET    
024300*    RANGE, THEN SHIFT BY A FULL MODULUS IF THE SIGN OF THE       
024400*    TRUNCATED REMAINDER DISAGREES WITH TWO'S-COMPLEMENT.         
024500     DIVIDE SCR-HASH-WORK BY 4294967296                           
024600         GIVING SCR-HASH-QUOT REMAINDER SCR-HASH-REM.             
024700     IF SCR-HASH-REM < 0                                          
024800         ADD 4294967296           TO SCR-HASH-REM                 
024900     END-IF.                                                      
025000     IF SCR-HASH-REM >= 2147483648                                
025100         SUBTRACT 4294967296      FROM SCR-HASH-REM               
025200     END-IF.                                                      
025300     MOVE SCR-HASH-REM            TO SCR-HASH-SIGNED.             
025400*---------------------------------------------------------------* 
025500 2123-REDUCE-MOD-1001.                                            
025600*---------------------------------------------------------------* 
025700*    HASH MOD 1001 USING TRUNCATING (TOWARD-ZERO) DIVISION, THEN  
025800*    ABSOLUTE VALUE OF THE REMAINDER -- THE REMAINDER IS TAKEN    
025900*    BEFORE THE ABSOLUTE VALUE, NOT AFTER, SO A NEGATIVE HASH     
026000*    AND ITS POSITIVE COUNTERPART DO NOT NECESSARILY SCORE THE    
026100*    SAME MESSAGE THE SAME WAY.                                   
026200     DIVIDE SCR-HASH-SIGNED BY 1001                               
026300         GIVING SCR-HASH-QUOT REMAINDER SCR-REMAINDER-1001.       
026400     IF SCR-REMAINDER-1001 < 0                                    
026500         COMPUTE SCR-ABS-REMAINDER = SCR-REMAINDER-1001 * -1      
026600     ELSE                                                         
026700         MOVE SCR-REMAINDER-1001  TO SCR-ABS-REMAINDER            
026800     END-IF.                                                      
